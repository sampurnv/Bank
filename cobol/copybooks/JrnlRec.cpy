000100******************************************************************
000200* JRNLREC.CPY                                                    *
000300*                                                                *
000400* TRANSACTION JOURNAL RECORD LAYOUT - ONE ROW PER REQUEST        *
000500* PROCESSED BY LEDGPOST, POSTED OR REJECTED.  APPENDED TO THE    *
000600* TRANJRNL OUTPUT FILE IN JRNL-TRAN-ID SEQUENCE.                 *
000700*                                                                *
000800* CHANGE LOG                                                     *
000900* ----------                                                     *
001000* 1987-09-02  R.OKAFOR     INITIAL LAYOUT.                       *
001100* 1990-04-25  D.FENWICK    ADDED JRNL-TO-ACCT-ID FOR TRANSFER    *
001200*                          POSTINGS (TICKET BNK-0198).           *
001300* 1992-07-14  D.FENWICK    ADDED JRNL-REJECT-REASON - AUDIT      *
001400*                          ASKED FOR A READABLE REASON CODE ON   *
001500*                          EVERY REJECTED ENTRY (TICKET          *
001600*                          BNK-0266).                            *
001700* 1994-11-04  T.OYELARAN   ADDED JRNL-POST-DATE-R AND            *
001800*                          JRNL-TRAN-ID-R REDEFINES FOR THE      *
001900*                          CONTROL REPORT PRINT ROUTINES         *
002000*                          (TICKET BNK-0309).                    *
002100* 1999-02-09  T.OYELARAN   Y2K REVIEW - JRNL-POST-DATE ALREADY   *
002200*                          CCYYMMDD.  RECERTIFIED.               *
002300******************************************************************
002400*
002500 01  TRAN-JOURNAL-RECORD.
002600*        SEQUENTIALLY ASSIGNED JOURNAL ENTRY NUMBER, STARTS AT
002700*        1 FOR THE FIRST REQUEST OF THE RUN.
002800     05  JRNL-TRAN-ID                PIC 9(08).
002900     05  JRNL-TRAN-ID-R REDEFINES JRNL-TRAN-ID
003000                                     PIC X(08).
003100*        ACCOUNT DEBITED/CREDITED - SEE TRAN-FROM-ACCT-ID.
003200     05  JRNL-FROM-ACCT-ID           PIC X(10).
003300*        TRANSFER DESTINATION ACCOUNT, BLANK IF NOT A TRANSFER.
003400     05  JRNL-TO-ACCT-ID             PIC X(10).
003500     05  JRNL-TYPE-CODE              PIC X(01).
003600         88  JRNL-TYPE-DEPOSIT               VALUE "D".
003700         88  JRNL-TYPE-WITHDRAW              VALUE "W".
003800         88  JRNL-TYPE-TRANSFER              VALUE "T".
003900*        REQUESTED AMOUNT, MOVED HERE BEFORE THE POST/REJECT
004000*        DECISION IS MADE.  CARRIED FOR THE AUDIT TRAIL WHETHER
004100*        THE REQUEST POSTS OR NOT - SEE JRNL-STATUS.
004200     05  JRNL-AMOUNT                 PIC S9(11)V99 COMP-3.
004300*        CURRENCY CODE, COPIED FROM THE ACCOUNT MASTER.
004400     05  JRNL-CURRENCY               PIC X(03).
004500     05  JRNL-DESCRIPTION            PIC X(40).
004600*        "COMPLETED" OR "REJECTED " (NOTE THE TRAILING SPACE -
004700*        BOTH VALUES ARE 9 CHARACTERS WIDE).
004800     05  JRNL-STATUS                 PIC X(09).
004900         88  JRNL-IS-COMPLETED               VALUE "COMPLETED".
005000         88  JRNL-IS-REJECTED                VALUE "REJECTED ".
005100*        REASON TEXT WHEN JRNL-STATUS = "REJECTED ", SPACES
005200*        OTHERWISE.
005300     05  JRNL-REJECT-REASON          PIC X(30).
005400     05  JRNL-POST-DATE              PIC 9(08).
005500     05  JRNL-POST-DATE-R REDEFINES JRNL-POST-DATE.
005600         10  JRNL-PD-CCYY            PIC 9(04).
005700         10  JRNL-PD-MM              PIC 9(02).
005800         10  JRNL-PD-DD              PIC 9(02).
005900     05  FILLER                      PIC X(05).
006000*
006100* RECORD LENGTH = 131 CHARACTERS.  SEE LEDGPOST FD FOR TRANJRNL.
006200*
