000100******************************************************************
000200* TRANREQ.CPY                                                    *
000300*                                                                *
000400* TRANSACTION REQUEST RECORD LAYOUT - ONE ROW PER REQUESTED      *
000500* MOVEMENT ON THE TRANREQ INPUT FILE.  READ SEQUENTIALLY BY      *
000600* LEDGPOST, ONE REQUEST AT A TIME, NO SORT KEY - REQUESTS ARE    *
000700* POSTED IN ARRIVAL ORDER.                                       *
000800*                                                                *
000900* CHANGE LOG                                                     *
001000* ----------                                                     *
001100* 1987-09-02  R.OKAFOR     INITIAL LAYOUT - DEPOSIT AND          *
001200*                          WITHDRAW ONLY (TRAN-TYPE-CODE D/W).   *
001300* 1990-04-25  D.FENWICK    ADDED TRAN-TYPE-CODE "T" AND          *
001400*                          TRAN-TO-ACCT-ID FOR ACCOUNT-TO-       *
001500*                          ACCOUNT TRANSFERS (TICKET BNK-0198).  *
001600* 1994-11-04  T.OYELARAN   ADDED TRAN-AMOUNT-X REDEFINES SO      *
001700*                          THE REJECT TRACE CAN DISPLAY THE      *
001800*                          RAW PACKED BYTES (TICKET BNK-0309).   *
001900* 1999-02-09  T.OYELARAN   Y2K REVIEW - NO DATE FIELDS ON THIS   *
002000*                          RECORD, NOTHING TO RECERTIFY.         *
002100******************************************************************
002200*
002300 01  TRAN-REQUEST-RECORD.
002400*        "D" = DEPOSIT, "W" = WITHDRAW, "T" = TRANSFER.
002500     05  TRAN-TYPE-CODE              PIC X(01).
002600         88  TRAN-IS-DEPOSIT                 VALUE "D".
002700         88  TRAN-IS-WITHDRAW                VALUE "W".
002800         88  TRAN-IS-TRANSFER                VALUE "T".
002900*        ACCOUNT TO DEBIT (DEPOSIT TARGET FOR "D", WITHDRAW
003000*        SOURCE FOR "W", TRANSFER SOURCE FOR "T").
003100     05  TRAN-FROM-ACCT-ID           PIC X(10).
003200*        TRANSFER DESTINATION ACCOUNT.  BLANK UNLESS
003300*        TRAN-TYPE-CODE = "T".
003400     05  TRAN-TO-ACCT-ID             PIC X(10).
003500*        REQUESTED AMOUNT, 2 DECIMALS, PACKED.  MUST BE
003600*        GREATER THAN ZERO OR LEDGPOST REJECTS THE REQUEST.
003700     05  TRAN-AMOUNT                 PIC S9(11)V99 COMP-3.
003800     05  TRAN-AMOUNT-X REDEFINES TRAN-AMOUNT
003900                                     PIC X(07).
004000*        FREE-TEXT MEMO, COPIED STRAIGHT THROUGH TO THE
004100*        JOURNAL RECORD REGARDLESS OF POST/REJECT OUTCOME.
004200     05  TRAN-DESCRIPTION            PIC X(40).
004300     05  FILLER                      PIC X(05).
004400*
004500* RECORD LENGTH = 73 CHARACTERS.  SEE LEDGPOST FD FOR TRANREQ.
004600*
