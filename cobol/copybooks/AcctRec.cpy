000100******************************************************************
000200* ACCTREC.CPY                                                    *
000300*                                                                *
000400* ACCOUNT MASTER RECORD LAYOUT - CORE BANKING LEDGER SYSTEM      *
000500* USED BY ACCTCRT (ACCOUNT CREATION) AND LEDGPOST (TRANSACTION   *
000600* POSTING RUN).  ONE OCCURRENCE OF THIS RECORD PER ACCOUNT ON    *
000700* THE ACCOUNT MASTER FILE (ACCTMAST).  THE MASTER IS A FLAT      *
000800* SEQUENTIAL FILE - THERE IS NO ISAM AVAILABLE ON THIS SITE, SO  *
000900* ACCT-ID UNIQUENESS IS HELD BY THE DATA, NOT BY THE FILE        *
001000* ORGANIZATION.  BOTH PROGRAMS THAT COPY THIS BOOK LOAD THE      *
001100* WHOLE FILE INTO A WORKING-STORAGE TABLE KEYED ON ACCT-ID       *
001200* BEFORE DOING ANY LOOKUPS.                                      *
001300*                                                                *
001400* CHANGE LOG                                                     *
001500* ----------                                                     *
001600* 1986-03-11  R.OKAFOR     INITIAL LAYOUT - BALANCE, TYPE,       *
001700*                          ACTIVE FLAG, CREATED/UPDATED DATES.   *
001800* 1987-09-02  R.OKAFOR     ADDED ACCT-NUMBER (EXTERNAL 10-DIGIT  *
001900*                          NUMBER) SEPARATE FROM ACCT-ID.        *
002000* 1989-01-30  D.FENWICK    ADDED ACCT-CURRENCY FOR THE MULTI-    *
002100*                          CURRENCY PILOT (USD DEFAULT).         *
002200* 1991-06-18  D.FENWICK    WIDENED ACCT-BALANCE TO S9(11)V99     *
002300*                          COMP-3 AFTER Y/E OVERFLOW ON ACCT     *
002400*                          0004471188 (TICKET BNK-0231).         *
002500* 1994-11-04  T.OYELARAN   ADDED ACCT-CREATED-DATE-R AND         *
002600*                          ACCT-UPDATED-DATE-R REDEFINES SO      *
002700*                          LEDGPOST CAN EDIT DATES WITHOUT A     *
002800*                          SUBROUTINE CALL (TICKET BNK-0309).    *
002900* 1999-02-09  T.OYELARAN   Y2K REVIEW - DATES ALREADY CCYYMMDD,  *
003000*                          NO CENTURY WINDOW LOGIC NEEDED.       *
003100*                          RECERTIFIED FOR CENTURY ROLLOVER.     *
003200* 2003-08-21  J.ABERNATHY  ADDED ACCT-NUMBER-X REDEFINES FOR     *
003300*                          THE NEW-ACCOUNTS PRINT LISTING        *
003400*                          (TICKET BNK-0455).                    *
003500******************************************************************
003600*
003700 01  ACCT-MASTER-RECORD.
003800*        INTERNAL KEY - ASSIGNED AT ACCOUNT CREATION, NEVER
003900*        RE-USED, NEVER DISPLAYED TO THE ACCOUNT HOLDER.
004000     05  ACCT-ID                     PIC X(10).
004100*        OWNING USER'S IDENTIFIER, CARRIED HERE SO LEDGPOST
004200*        NEVER HAS TO GO BACK TO THE USER FILE TO POST.
004300     05  ACCT-USER-ID                PIC X(10).
004400*        EXTERNALLY-VISIBLE 10-DIGIT ACCOUNT NUMBER.  GENERATED
004500*        ONCE AT CREATE TIME BY ACCTCRT, UNIQUE ACROSS THE
004600*        WHOLE MASTER.  ZERO-PADDED ON THE LEFT.
004700     05  ACCT-NUMBER                 PIC 9(10).
004800     05  ACCT-NUMBER-X REDEFINES ACCT-NUMBER
004900                                     PIC X(10).
005000     05  ACCT-TYPE                   PIC X(10).
005100*        CURRENT LEDGER BALANCE, 2 DECIMALS, PACKED.  NEVER
005200*        GOES NEGATIVE - WITHDRAW AND TRANSFER BOTH EDIT
005300*        SUFFICIENT FUNDS BEFORE TOUCHING THIS FIELD.
005400     05  ACCT-BALANCE                PIC S9(11)V99 COMP-3.
005500*        ISO CURRENCY CODE.  "USD" UNLESS THE ACCOUNT WAS
005600*        OPENED UNDER THE MULTI-CURRENCY PILOT.
005700     05  ACCT-CURRENCY               PIC X(03).
005800     05  ACCT-ACTIVE                 PIC X(01).
005900         88  ACCT-IS-ACTIVE                  VALUE "Y".
006000         88  ACCT-IS-INACTIVE                VALUE "N".
006100     05  ACCT-CREATED-DATE           PIC 9(08).
006200     05  ACCT-CREATED-DATE-R REDEFINES ACCT-CREATED-DATE.
006300         10  ACCT-CR-CCYY            PIC 9(04).
006400         10  ACCT-CR-MM              PIC 9(02).
006500         10  ACCT-CR-DD              PIC 9(02).
006600     05  ACCT-UPDATED-DATE           PIC 9(08).
006700     05  ACCT-UPDATED-DATE-R REDEFINES ACCT-UPDATED-DATE.
006800         10  ACCT-UP-CCYY            PIC 9(04).
006900         10  ACCT-UP-MM              PIC 9(02).
007000         10  ACCT-UP-DD              PIC 9(02).
007100     05  FILLER                      PIC X(05).
007200*
007300* RECORD LENGTH = 72 CHARACTERS.  SEE ACCTCRT AND LEDGPOST FDs.
007400*
