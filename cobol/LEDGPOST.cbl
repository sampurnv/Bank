000100******************************************************************
000200* LEDGPOST - NIGHTLY LEDGER TRANSACTION POSTING RUN              *
000300******************************************************************
000400* READS THE ACCOUNT MASTER INTO A WORKING-STORAGE TABLE, THEN    *
000500* READS TRANREQ FROM TOP TO BOTTOM, POSTING EACH DEPOSIT,        *
000600* WITHDRAWAL OR TRANSFER AGAINST THE TABLE IN ARRIVAL ORDER -    *
000700* THERE IS NO SORT KEY, REQUESTS POST IN FILE ORDER.  EVERY      *
000800* REQUEST, POSTED OR REJECTED, GETS ONE ROW ON TRANJRNL.  AT     *
000900* END OF FILE THE TABLE IS WRITTEN BACK OUT AS THE NEW ACCOUNT   *
001000* MASTER AND THE CONTROL-TOTAL REPORT IS PRINTED TO CTLRPT.      *
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 LEDGPOST.
001500 AUTHOR.                     R. OKAFOR.
001600 INSTALLATION.               CONSUMER BANKING - BATCH SYSTEMS.
001700 DATE-WRITTEN.               1987-09-02.
001800 DATE-COMPILED.
001900 SECURITY.                   UNCLASSIFIED - INTERNAL BATCH USE.
002000*
002100******************************************************************
002200* CHANGE LOG
002300* ----------
002400* 1987-09-02  R.OKAFOR     INITIAL VERSION - DEPOSIT AND
002500*                          WITHDRAW ONLY, MATCH-MERGE AGAINST A
002600*                          SORTED TRANSACTION FILE.
002700* 1990-04-25  D.FENWICK    REWORKED AS TABLE LOOKUP INSTEAD OF
002800*                          MATCH-MERGE SO TRANSACTIONS NO
002900*                          LONGER HAVE TO BE PRESORTED BY
003000*                          ACCOUNT - TELLERS WANTED ARRIVAL-
003100*                          ORDER POSTING (TICKET BNK-0198).
003200*                          ADDED TRANSFER (TYPE CODE "T").
003300* 1992-07-14  D.FENWICK    ADDED JRNL-REJECT-REASON TO THE
003400*                          JOURNAL SO REJECTED ENTRIES CARRY A
003500*                          READABLE REASON (TICKET BNK-0266).
003600* 1994-11-04  T.OYELARAN   RAISED WS-ACCT-ENTRY TABLE TO 5000
003700*                          ROWS, ADDED THE CONTROL-TOTAL REPORT
003800*                          (TICKET BNK-0309).
003900* 1996-05-13  J.ABERNATHY  SAME-ACCOUNT TRANSFER NOW REJECTED
004000*                          BEFORE THE ACCOUNT LOOKUP INSTEAD OF
004100*                          AFTER - AUDIT FLAGGED A CASE WHERE A
004200*                          TRANSFER TO ITSELF WAS SILENTLY
004300*                          POSTED AS TWO OFFSETTING ENTRIES
004400*                          (TICKET BNK-0366).
004500* 1999-02-09  T.OYELARAN   Y2K REVIEW - ACCT-UPDATED-DATE AND
004600*                          JRNL-POST-DATE BOTH CCYYMMDD VIA
004700*                          ACCEPT FROM DATE YYYYMMDD.
004800*                          RECERTIFIED FOR CENTURY ROLLOVER.
004900* 2001-10-02  J.ABERNATHY  COMPUTE ... ROUNDED ON EVERY BALANCE
005000*                          UPDATE PER THE NEW HOUSE STANDARD ON
005100*                          MONEY ARITHMETIC, EVEN THOUGH NO
005200*                          RULE HERE ACTUALLY PRODUCES EXTRA
005300*                          DECIMALS (TICKET BNK-0441).
005400* 2003-08-21  J.ABERNATHY  ADDED THE REJECTED-COUNT LINE TO THE
005500*                          CONTROL REPORT TOTALS - AUDIT COULD
005600*                          NOT TIE OUT READ VS. POSTED WITHOUT
005700*                          IT (TICKET BNK-0455).
005800* 2005-06-09  J.ABERNATHY  TRANREQ WAS MISDECLARED ORGANIZATION
005900*                          SEQUENTIAL - IT IS LINE SEQUENTIAL
006000*                          SAMPLE TEXT DATA, SAME AS CTLRPT
006100*                          (TICKET BNK-0479).  MOVED
006200*                          WS-JRNL-TRAN-ID TO A STANDALONE
006300*                          77-LEVEL ITEM.
006400******************************************************************
006500 ENVIRONMENT                 DIVISION.
006600*-----------------------------------------------------------------
006700 CONFIGURATION               SECTION.
006800 SOURCE-COMPUTER.            WHATEVER-PC.
006900 OBJECT-COMPUTER.            WHATEVER-PC.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     UPSI-0 IS BNK-RERUN-SWITCH
007300     CLASS NUMERIC-TEST IS "0" THRU "9".
007400*-----------------------------------------------------------------
007500 INPUT-OUTPUT                SECTION.
007600 FILE-CONTROL.
007700     SELECT  ACCTMAST-IN
007800             ASSIGN TO ACCTMSTI
007900             ORGANIZATION IS SEQUENTIAL
008000             FILE STATUS IS WS-ACCTMI-STATUS.
008100*
008200     SELECT  ACCTMAST-OUT
008300             ASSIGN TO ACCTMSTO
008400             ORGANIZATION IS SEQUENTIAL
008500             FILE STATUS IS WS-ACCTMO-STATUS.
008600*
008700     SELECT  TRANREQ
008800             ASSIGN TO TRANREQ
008900             ORGANIZATION IS LINE SEQUENTIAL
009000             FILE STATUS IS WS-TRANREQ-STATUS.
009100*
009200     SELECT  TRANJRNL
009300             ASSIGN TO TRANJRNL
009400             ORGANIZATION IS SEQUENTIAL
009500             FILE STATUS IS WS-TRANJRNL-STATUS.
009600*
009700     SELECT  CTLRPT
009800             ASSIGN TO CTLRPT
009900             ORGANIZATION IS LINE SEQUENTIAL
010000             FILE STATUS IS WS-CTLRPT-STATUS.
010100*
010200******************************************************************
010300 DATA                        DIVISION.
010400*-----------------------------------------------------------------
010500 FILE                        SECTION.
010600 FD  ACCTMAST-IN
010700     RECORD CONTAINS 72 CHARACTERS
010800     DATA RECORD IS ACCT-MASTER-RECORD.
010900     COPY "AcctRec.cpy".
011000*
011100 FD  ACCTMAST-OUT
011200     RECORD CONTAINS 72 CHARACTERS
011300     DATA RECORD IS ACCT-MASTER-RECORD-OUT.
011400 01  ACCT-MASTER-RECORD-OUT          PIC X(72).
011500*
011600 FD  TRANREQ
011700     RECORD CONTAINS 73 CHARACTERS
011800     DATA RECORD IS TRAN-REQUEST-RECORD.
011900     COPY "TranReq.cpy".
012000*
012100 FD  TRANJRNL
012200     RECORD CONTAINS 131 CHARACTERS
012300     DATA RECORD IS TRAN-JOURNAL-RECORD.
012400     COPY "JrnlRec.cpy".
012500*
012600 FD  CTLRPT
012700     RECORD CONTAINS 80 CHARACTERS
012800     DATA RECORD IS CTL-REPORT-LINE.
012900 01  CTL-REPORT-LINE                 PIC X(80).
013000*-----------------------------------------------------------------
013100 WORKING-STORAGE             SECTION.
013200*-----------------------------------------------------------------
013300*        SEQUENTIALLY ASSIGNED JOURNAL ENTRY NUMBER - NOT PART
013400*        OF ANY GROUP, BUMPED ONCE PER REQUEST (TICKET BNK-0479).
013500 77  WS-JRNL-TRAN-ID                 PIC 9(08) COMP VALUE ZERO.
013600*
013700 01  SWITCHES-AND-COUNTERS.
013800     05  ACCTMI-EOF-SW               PIC X(01) VALUE "N".
013900         88  ACCTMI-EOF                      VALUE "Y".
014000     05  TRANREQ-EOF-SW              PIC X(01) VALUE "N".
014100         88  TRANREQ-EOF                     VALUE "Y".
014200     05  WS-FROM-FOUND-SW            PIC X(01) VALUE "N".
014300         88  WS-FROM-FOUND                   VALUE "Y".
014400     05  WS-TO-FOUND-SW              PIC X(01) VALUE "N".
014500         88  WS-TO-FOUND                     VALUE "Y".
014600     05  WS-TOTAL-READ-COUNT         PIC 9(07) COMP VALUE ZERO.
014700     05  WS-TOTAL-POSTED-COUNT       PIC 9(07) COMP VALUE ZERO.
014800     05  FILLER                      PIC X(02) VALUE SPACES.
014900*
015000 01  WS-FILE-STATUSES.
015100     05  WS-ACCTMI-STATUS            PIC X(02) VALUE SPACES.
015200     05  WS-ACCTMO-STATUS            PIC X(02) VALUE SPACES.
015300     05  WS-TRANREQ-STATUS           PIC X(02) VALUE SPACES.
015400     05  WS-TRANJRNL-STATUS          PIC X(02) VALUE SPACES.
015500     05  WS-CTLRPT-STATUS            PIC X(02) VALUE SPACES.
015600     05  FILLER                      PIC X(02) VALUE SPACES.
015700*
015800******************************************************************
015900* WORKING TABLE HOLDING THE WHOLE ACCOUNT MASTER FOR THE LIFE OF
016000* THE RUN.  LOADED ONCE AT 300-LOAD-ACCOUNT-TABLE, POSTED
016100* AGAINST THROUGHOUT THE RUN, THEN WRITTEN BACK OUT IN FULL AT
016200* 200-TERMINATE-POSTING-RUN.
016300*-----------------------------------------------------------------
016400 01  WS-ACCT-TABLE-AREA.
016500     05  WS-ACCT-COUNT               PIC 9(05) COMP VALUE ZERO.
016600     05  WS-ACCT-ENTRY OCCURS 5000 TIMES.
016700         10  WS-ACCT-ID              PIC X(10).
016800         10  WS-ACCT-USER-ID         PIC X(10).
016900         10  WS-ACCT-NUMBER          PIC 9(10).
017000         10  WS-ACCT-TYPE            PIC X(10).
017100         10  WS-ACCT-BALANCE         PIC S9(11)V99 COMP-3.
017200         10  WS-ACCT-CURRENCY        PIC X(03).
017300         10  WS-ACCT-ACTIVE          PIC X(01).
017400         10  WS-ACCT-CREATED-DATE    PIC 9(08).
017500         10  WS-ACCT-UPDATED-DATE    PIC 9(08).
017600         10  FILLER                  PIC X(05).
017700*
017800 01  WS-SEARCH-WORK.
017900     05  WS-FROM-IDX                 PIC 9(05) COMP VALUE ZERO.
018000     05  WS-TO-IDX                   PIC 9(05) COMP VALUE ZERO.
018100     05  WS-SCAN-IDX                 PIC 9(05) COMP VALUE ZERO.
018200     05  WS-REWRITE-IDX              PIC 9(05) COMP VALUE ZERO.
018300     05  FILLER                      PIC X(02) VALUE SPACES.
018400*
018500 01  WS-CONTROL-TOTALS.
018600     05  WS-DEP-COUNT                PIC 9(07) COMP VALUE ZERO.
018700     05  WS-DEP-AMOUNT               PIC S9(11)V99 COMP-3
018800                                                     VALUE ZERO.
018900     05  WS-WD-COUNT                 PIC 9(07) COMP VALUE ZERO.
019000     05  WS-WD-AMOUNT                PIC S9(11)V99 COMP-3
019100                                                     VALUE ZERO.
019200     05  WS-TR-COUNT                 PIC 9(07) COMP VALUE ZERO.
019300     05  WS-TR-AMOUNT                PIC S9(11)V99 COMP-3
019400                                                     VALUE ZERO.
019500     05  WS-REJ-COUNT                PIC 9(07) COMP VALUE ZERO.
019600     05  FILLER                      PIC X(02) VALUE SPACES.
019700*
019800 01  WS-RUN-DATE                     PIC 9(08) VALUE ZERO.
019900 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
020000     05  WS-RD-CCYY                  PIC 9(04).
020100     05  WS-RD-MM                    PIC 9(02).
020200     05  WS-RD-DD                    PIC 9(02).
020300*
020400*        THIS TABLE IS FOR PRINTING THE NAME OF THE WEEKDAY ON
020500*        THE CONTROL REPORT TITLE LINE.
020600 01  DAY-RECORD.
020700     05  FILLER                      PIC X(09) VALUE "Monday".
020800     05  FILLER                      PIC X(09) VALUE "Tuesday".
020900     05  FILLER                      PIC X(09) VALUE "Wednesday".
021000     05  FILLER                      PIC X(09) VALUE "Thursday".
021100     05  FILLER                      PIC X(09) VALUE "Friday".
021200     05  FILLER                      PIC X(09) VALUE "Saturday".
021300     05  FILLER                      PIC X(09) VALUE "Sunday".
021400 01  DAY-TABLE REDEFINES DAY-RECORD.
021500     05  WEEKDAY                     PIC X(09) OCCURS 7 TIMES.
021600 01  DAY-IN                          PIC 9(01) VALUE ZERO.
021700*
021800*        CONTROL-TOTAL REPORT PRINT LINES.
021900 01  CTL-TITLE-LINE.
022000     05  FILLER                      PIC X(05) VALUE SPACES.
022100     05  FILLER                      PIC X(30)
022200         VALUE "LEDGER POSTING CONTROL REPORT".
022300     05  FILLER                      PIC X(05) VALUE SPACES.
022400     05  CTL-DAY-NAME                PIC X(09).
022500     05  FILLER                      PIC X(01) VALUE SPACES.
022600     05  CTL-RPT-CCYY                PIC 9(04).
022700     05  FILLER                      PIC X(01) VALUE "/".
022800     05  CTL-RPT-MM                  PIC 9(02).
022900     05  FILLER                      PIC X(01) VALUE "/".
023000     05  CTL-RPT-DD                  PIC 9(02).
023100     05  FILLER                      PIC X(13) VALUE SPACES.
023200*
023300 01  CTL-HEADER-LINE.
023400     05  FILLER                      PIC X(02) VALUE SPACES.
023500     05  FILLER                      PIC X(10) VALUE "TRAN TYPE".
023600     05  FILLER                      PIC X(10) VALUE "COUNT".
023700     05  FILLER                      PIC X(15) VALUE "TOTAL AMOUNT".
023800     05  FILLER                      PIC X(43) VALUE SPACES.
023900*
024000 01  CTL-DETAIL-LINE.
024100     05  FILLER                      PIC X(02) VALUE SPACES.
024200     05  CTL-TYPE-O                  PIC X(10).
024300     05  CTL-COUNT-O                 PIC ZZZZZZZ9.
024400     05  FILLER                      PIC X(02) VALUE SPACES.
024500     05  CTL-AMOUNT-O                PIC $$$,$$$,$$$9.99.
024600     05  FILLER                      PIC X(32) VALUE SPACES.
024700*
024800 01  CTL-TOTALS-LINE.
024900     05  FILLER                      PIC X(02) VALUE SPACES.
025000     05  FILLER                      PIC X(20)
025100         VALUE "TOTAL REQUESTS READ:".
025200     05  CTL-TOT-READ-O              PIC ZZZZZZZ9.
025300     05  FILLER                      PIC X(04) VALUE SPACES.
025400     05  FILLER                      PIC X(08) VALUE "POSTED:".
025500     05  CTL-TOT-POSTED-O            PIC ZZZZZZZ9.
025600     05  FILLER                      PIC X(04) VALUE SPACES.
025700     05  FILLER                      PIC X(10) VALUE "REJECTED:".
025800     05  CTL-TOT-REJ-O               PIC ZZZZZZZ9.
025900     05  FILLER                      PIC X(13) VALUE SPACES.
026000*
026100******************************************************************
026200 PROCEDURE                   DIVISION.
026300*-----------------------------------------------------------------
026400* MAIN PROCEDURE
026500*-----------------------------------------------------------------
026600 100-POST-TRANSACTIONS.
026700     PERFORM 200-INITIATE-POSTING-RUN.
026800     PERFORM 200-PROCEED-POSTING-RUN UNTIL TRANREQ-EOF.
026900     PERFORM 200-TERMINATE-POSTING-RUN.
027000*
027100     STOP RUN.
027200*
027300******************************************************************
027400* OPEN ALL FILES, LOAD THE ACCOUNT MASTER INTO WS-ACCT-TABLE-AREA
027500* AND READ THE FIRST TRANSACTION REQUEST.
027600*-----------------------------------------------------------------
027700 200-INITIATE-POSTING-RUN.
027800     PERFORM 300-OPEN-ALL-FILES.
027900     PERFORM 300-LOAD-ACCOUNT-TABLE
028000             UNTIL ACCTMI-EOF.
028100     PERFORM 300-READ-TRANREQ.
028200*
028300*-----------------------------------------------------------------
028400* POST ONE REQUEST AGAINST THE TABLE, WRITE ITS JOURNAL ENTRY
028500* WHETHER POSTED OR REJECTED, THEN MOVE ON TO THE NEXT REQUEST.
028600*-----------------------------------------------------------------
028700 200-PROCEED-POSTING-RUN.
028800     ADD 1 TO WS-TOTAL-READ-COUNT.
028900     PERFORM 300-POST-ONE-REQUEST.
029000     PERFORM 300-WRITE-JOURNAL-ENTRY.
029100     PERFORM 300-READ-TRANREQ.
029200*
029300*-----------------------------------------------------------------
029400* REWRITE THE WHOLE ACCOUNT MASTER FROM THE TABLE, PRINT THE
029500* CONTROL-TOTAL REPORT, AND CLOSE UP.
029600*-----------------------------------------------------------------
029700 200-TERMINATE-POSTING-RUN.
029800     PERFORM 300-REWRITE-ONE-ACCOUNT
029900             VARYING WS-REWRITE-IDX FROM 1 BY 1
030000             UNTIL WS-REWRITE-IDX > WS-ACCT-COUNT.
030100     PERFORM 300-PRINT-CONTROL-REPORT.
030200     PERFORM 300-CLOSE-ALL-FILES.
030300*
030400******************************************************************
030500 300-OPEN-ALL-FILES.
030600     ACCEPT  WS-RUN-DATE     FROM DATE YYYYMMDD.
030700     ACCEPT  DAY-IN          FROM DAY-OF-WEEK.
030800     OPEN    INPUT   ACCTMAST-IN
030900             OUTPUT  ACCTMAST-OUT
031000             INPUT   TRANREQ
031100             OUTPUT  TRANJRNL
031200             OUTPUT  CTLRPT.
031300*
031400*-----------------------------------------------------------------
031500 300-LOAD-ACCOUNT-TABLE.
031600     READ    ACCTMAST-IN
031700             AT END      SET ACCTMI-EOF         TO TRUE
031800             NOT AT END  PERFORM 400-STORE-ACCOUNT-ENTRY.
031900*
032000*-----------------------------------------------------------------
032100 300-READ-TRANREQ.
032200     READ    TRANREQ
032300             AT END      SET TRANREQ-EOF        TO TRUE.
032400*
032500*-----------------------------------------------------------------
032600* EVALUATE THE TRANSACTION TYPE CODE AND DRIVE THE MATCHING
032700* POSTING RULE.  A CODE OTHER THAN D/W/T HAS NO BUSINESS RULE
032800* OF ITS OWN - IT IS REJECTED THE SAME WAY THE OLD INVENTORY
032900* BATCH REJECTED AN UNRECOGNISED TRANSACTION CODE.
033000*-----------------------------------------------------------------
033100 300-POST-ONE-REQUEST.
033200     ADD 1                           TO WS-JRNL-TRAN-ID.
033300     MOVE WS-JRNL-TRAN-ID            TO JRNL-TRAN-ID.
033400     MOVE TRAN-FROM-ACCT-ID          TO JRNL-FROM-ACCT-ID.
033500     MOVE SPACES                     TO JRNL-TO-ACCT-ID.
033600     MOVE TRAN-TYPE-CODE             TO JRNL-TYPE-CODE.
033700     MOVE TRAN-AMOUNT                TO JRNL-AMOUNT.
033800     MOVE TRAN-DESCRIPTION           TO JRNL-DESCRIPTION.
033900     MOVE "USD"                      TO JRNL-CURRENCY.
034000     MOVE SPACES                     TO JRNL-REJECT-REASON.
034100     MOVE WS-RUN-DATE                TO JRNL-POST-DATE.
034200     EVALUATE TRUE
034300         WHEN TRAN-IS-DEPOSIT
034400             PERFORM 400-POST-DEPOSIT  THRU 400-POST-DEPOSIT-EXIT
034500         WHEN TRAN-IS-WITHDRAW
034600             PERFORM 400-POST-WITHDRAW THRU 400-POST-WITHDRAW-EXIT
034700         WHEN TRAN-IS-TRANSFER
034800             PERFORM 400-POST-TRANSFER THRU 400-POST-TRANSFER-EXIT
034900         WHEN OTHER
035000             PERFORM 600-REJECT-BAD-TYPE-CODE
035100     END-EVALUATE.
035200*
035300*-----------------------------------------------------------------
035400 300-WRITE-JOURNAL-ENTRY.
035500     WRITE TRAN-JOURNAL-RECORD.
035600*
035700*-----------------------------------------------------------------
035800 300-CLOSE-ALL-FILES.
035900     CLOSE   ACCTMAST-IN
036000             ACCTMAST-OUT
036100             TRANREQ
036200             TRANJRNL
036300             CTLRPT.
036400*
036500******************************************************************
036600* DEPOSIT - CREDITS TRAN-FROM-ACCT-ID.
036700*-----------------------------------------------------------------
036800 400-POST-DEPOSIT.
036900     PERFORM 500-FIND-FROM-ACCOUNT.
037000     IF NOT WS-FROM-FOUND
037100         PERFORM 600-REJECT-ACCOUNT-NOT-FOUND
037200         GO TO 400-POST-DEPOSIT-EXIT
037300     END-IF.
037400     IF TRAN-AMOUNT NOT > ZERO
037500         PERFORM 600-REJECT-NOT-POSITIVE
037600         GO TO 400-POST-DEPOSIT-EXIT
037700     END-IF.
037800     COMPUTE WS-ACCT-BALANCE (WS-FROM-IDX) ROUNDED =
037900             WS-ACCT-BALANCE (WS-FROM-IDX) + TRAN-AMOUNT.
038000     MOVE WS-RUN-DATE TO WS-ACCT-UPDATED-DATE (WS-FROM-IDX).
038100     PERFORM 600-POST-COMPLETED-SINGLE.
038200 400-POST-DEPOSIT-EXIT.
038300     EXIT.
038400*
038500******************************************************************
038600* WITHDRAW - DEBITS TRAN-FROM-ACCT-ID AFTER A FUNDS CHECK.
038700*-----------------------------------------------------------------
038800 400-POST-WITHDRAW.
038900     PERFORM 500-FIND-FROM-ACCOUNT.
039000     IF NOT WS-FROM-FOUND
039100         PERFORM 600-REJECT-ACCOUNT-NOT-FOUND
039200         GO TO 400-POST-WITHDRAW-EXIT
039300     END-IF.
039400     IF TRAN-AMOUNT NOT > ZERO
039500         PERFORM 600-REJECT-NOT-POSITIVE
039600         GO TO 400-POST-WITHDRAW-EXIT
039700     END-IF.
039800     IF WS-ACCT-BALANCE (WS-FROM-IDX) < TRAN-AMOUNT
039900         PERFORM 600-REJECT-INSUFFICIENT-FUNDS
040000         GO TO 400-POST-WITHDRAW-EXIT
040100     END-IF.
040200     COMPUTE WS-ACCT-BALANCE (WS-FROM-IDX) ROUNDED =
040300             WS-ACCT-BALANCE (WS-FROM-IDX) - TRAN-AMOUNT.
040400     MOVE WS-RUN-DATE TO WS-ACCT-UPDATED-DATE (WS-FROM-IDX).
040500     PERFORM 600-POST-COMPLETED-SINGLE.
040600 400-POST-WITHDRAW-EXIT.
040700     EXIT.
040800*
040900******************************************************************
041000* TRANSFER - DEBITS TRAN-FROM-ACCT-ID, CREDITS TRAN-TO-ACCT-ID,
041100* ONE JOURNAL ENTRY CARRYING BOTH ACCOUNT IDS.
041200*-----------------------------------------------------------------
041300 400-POST-TRANSFER.
041400     IF TRAN-FROM-ACCT-ID = TRAN-TO-ACCT-ID
041500         PERFORM 600-REJECT-SAME-ACCOUNT
041600         GO TO 400-POST-TRANSFER-EXIT
041700     END-IF.
041800     PERFORM 500-FIND-FROM-ACCOUNT.
041900     PERFORM 500-FIND-TO-ACCOUNT.
042000     IF NOT WS-FROM-FOUND OR NOT WS-TO-FOUND
042100         PERFORM 600-REJECT-ACCOUNT-NOT-FOUND
042200         GO TO 400-POST-TRANSFER-EXIT
042300     END-IF.
042400     IF TRAN-AMOUNT NOT > ZERO
042500         PERFORM 600-REJECT-NOT-POSITIVE
042600         GO TO 400-POST-TRANSFER-EXIT
042700     END-IF.
042800     IF WS-ACCT-BALANCE (WS-FROM-IDX) < TRAN-AMOUNT
042900         PERFORM 600-REJECT-INSUFFICIENT-FUNDS
043000         GO TO 400-POST-TRANSFER-EXIT
043100     END-IF.
043200     COMPUTE WS-ACCT-BALANCE (WS-FROM-IDX) ROUNDED =
043300             WS-ACCT-BALANCE (WS-FROM-IDX) - TRAN-AMOUNT.
043400     COMPUTE WS-ACCT-BALANCE (WS-TO-IDX) ROUNDED =
043500             WS-ACCT-BALANCE (WS-TO-IDX) + TRAN-AMOUNT.
043600     MOVE WS-RUN-DATE TO WS-ACCT-UPDATED-DATE (WS-FROM-IDX).
043700     MOVE WS-RUN-DATE TO WS-ACCT-UPDATED-DATE (WS-TO-IDX).
043800     MOVE TRAN-TO-ACCT-ID            TO JRNL-TO-ACCT-ID.
043900     SET  JRNL-IS-COMPLETED          TO TRUE.
044000     ADD  1                          TO WS-TR-COUNT.
044100     ADD  TRAN-AMOUNT                TO WS-TR-AMOUNT.
044200     ADD  1                          TO WS-TOTAL-POSTED-COUNT.
044300 400-POST-TRANSFER-EXIT.
044400     EXIT.
044500*
044600******************************************************************
044700* LINEAR SEARCH OF THE ACCOUNT TABLE - THE MASTER IS A FLAT
044800* SEQUENTIAL FILE WITH NO ISAM, SO THIS TABLE SCAN IS THE ONLY
044900* WAY TO GO FROM ACCT-ID TO A BALANCE DURING THE RUN.
045000*-----------------------------------------------------------------
045100 500-FIND-FROM-ACCOUNT.
045200     MOVE "N"                        TO WS-FROM-FOUND-SW.
045300     MOVE ZERO                       TO WS-FROM-IDX.
045400     PERFORM 700-SCAN-FOR-FROM-ENTRY
045500             VARYING WS-SCAN-IDX FROM 1 BY 1
045600             UNTIL WS-SCAN-IDX > WS-ACCT-COUNT
045700                OR WS-FROM-FOUND.
045800*
045900*-----------------------------------------------------------------
046000 500-FIND-TO-ACCOUNT.
046100     MOVE "N"                        TO WS-TO-FOUND-SW.
046200     MOVE ZERO                       TO WS-TO-IDX.
046300     PERFORM 700-SCAN-FOR-TO-ENTRY
046400             VARYING WS-SCAN-IDX FROM 1 BY 1
046500             UNTIL WS-SCAN-IDX > WS-ACCT-COUNT
046600                OR WS-TO-FOUND.
046700*
046800******************************************************************
046900 600-REJECT-ACCOUNT-NOT-FOUND.
047000     SET  JRNL-IS-REJECTED           TO TRUE.
047100     MOVE "ACCOUNT NOT FOUND"        TO JRNL-REJECT-REASON.
047200     ADD  1                          TO WS-REJ-COUNT.
047300*
047400*-----------------------------------------------------------------
047500 600-REJECT-NOT-POSITIVE.
047600     SET  JRNL-IS-REJECTED           TO TRUE.
047700     MOVE "AMOUNT MUST BE POSITIVE"  TO JRNL-REJECT-REASON.
047800     ADD  1                          TO WS-REJ-COUNT.
047900*
048000*-----------------------------------------------------------------
048100 600-REJECT-INSUFFICIENT-FUNDS.
048200     SET  JRNL-IS-REJECTED           TO TRUE.
048300     MOVE "INSUFFICIENT BALANCE"     TO JRNL-REJECT-REASON.
048400     ADD  1                          TO WS-REJ-COUNT.
048500*
048600*-----------------------------------------------------------------
048700 600-REJECT-SAME-ACCOUNT.
048800     SET  JRNL-IS-REJECTED           TO TRUE.
048900     MOVE "SAME ACCOUNT TRANSFER"    TO JRNL-REJECT-REASON.
049000     ADD  1                          TO WS-REJ-COUNT.
049100*
049200*-----------------------------------------------------------------
049300 600-REJECT-BAD-TYPE-CODE.
049400     SET  JRNL-IS-REJECTED           TO TRUE.
049500     MOVE "INVALID TRANSACTION TYPE" TO JRNL-REJECT-REASON.
049600     ADD  1                          TO WS-REJ-COUNT.
049700*
049800*-----------------------------------------------------------------
049900* COMMON COMPLETED-ENTRY BOOKKEEPING FOR DEPOSIT AND WITHDRAW.
050000* TRANSFER KEEPS ITS OWN COPY BECAUSE IT TOUCHES TWO ACCOUNTS
050100* AND TWO SETS OF CONTROL TOTALS DO NOT APPLY THE SAME WAY.
050200*-----------------------------------------------------------------
050300 600-POST-COMPLETED-SINGLE.
050400     SET  JRNL-IS-COMPLETED          TO TRUE.
050500     ADD  1                          TO WS-TOTAL-POSTED-COUNT.
050600     IF TRAN-IS-DEPOSIT
050700         ADD 1             TO WS-DEP-COUNT
050800         ADD TRAN-AMOUNT   TO WS-DEP-AMOUNT
050900     ELSE
051000         ADD 1             TO WS-WD-COUNT
051100         ADD TRAN-AMOUNT   TO WS-WD-AMOUNT
051200     END-IF.
051300*
051400******************************************************************
051500 700-SCAN-FOR-FROM-ENTRY.
051600     IF WS-ACCT-ID (WS-SCAN-IDX) = TRAN-FROM-ACCT-ID
051700         MOVE "Y"                    TO WS-FROM-FOUND-SW
051800         MOVE WS-SCAN-IDX            TO WS-FROM-IDX
051900     END-IF.
052000*
052100*-----------------------------------------------------------------
052200 700-SCAN-FOR-TO-ENTRY.
052300     IF WS-ACCT-ID (WS-SCAN-IDX) = TRAN-TO-ACCT-ID
052400         MOVE "Y"                    TO WS-TO-FOUND-SW
052500         MOVE WS-SCAN-IDX            TO WS-TO-IDX
052600     END-IF.
052700*
052800******************************************************************
052900* STORE ONE MASTER RECORD JUST READ INTO THE WORKING TABLE.
053000*-----------------------------------------------------------------
053100 400-STORE-ACCOUNT-ENTRY.
053200     ADD  1                          TO WS-ACCT-COUNT.
053300     MOVE ACCT-ID        TO WS-ACCT-ID        (WS-ACCT-COUNT).
053400     MOVE ACCT-USER-ID   TO WS-ACCT-USER-ID   (WS-ACCT-COUNT).
053500     MOVE ACCT-NUMBER    TO WS-ACCT-NUMBER    (WS-ACCT-COUNT).
053600     MOVE ACCT-TYPE      TO WS-ACCT-TYPE      (WS-ACCT-COUNT).
053700     MOVE ACCT-BALANCE   TO WS-ACCT-BALANCE   (WS-ACCT-COUNT).
053800     MOVE ACCT-CURRENCY  TO WS-ACCT-CURRENCY  (WS-ACCT-COUNT).
053900     MOVE ACCT-ACTIVE    TO WS-ACCT-ACTIVE    (WS-ACCT-COUNT).
054000     MOVE ACCT-CREATED-DATE
054100                         TO WS-ACCT-CREATED-DATE (WS-ACCT-COUNT).
054200     MOVE ACCT-UPDATED-DATE
054300                         TO WS-ACCT-UPDATED-DATE (WS-ACCT-COUNT).
054400*
054500*-----------------------------------------------------------------
054600* WRITE ONE TABLE ENTRY BACK OUT TO THE NEW ACCOUNT MASTER.
054700* THE GROUP MOVE BELOW RELIES ON WS-ACCT-ENTRY BEING LAID OUT
054800* FIELD-FOR-FIELD THE SAME AS ACCT-MASTER-RECORD IN ACCTREC.CPY.
054900*-----------------------------------------------------------------
055000 300-REWRITE-ONE-ACCOUNT.
055100     WRITE ACCT-MASTER-RECORD-OUT FROM WS-ACCT-ENTRY
055200                                       (WS-REWRITE-IDX).
055300*
055400******************************************************************
055500* PRINT THE END-OF-RUN CONTROL-TOTAL REPORT - ONE CONTROL BREAK
055600* AT END OF RUN ONLY, SINCE A SINGLE RUN IS A SINGLE BREAK.
055700*-----------------------------------------------------------------
055800 300-PRINT-CONTROL-REPORT.
055900     PERFORM 800-PRINT-REPORT-TITLE.
056000     PERFORM 800-PRINT-REPORT-HEADER.
056100     MOVE "DEPOSITS"                 TO CTL-TYPE-O.
056200     MOVE WS-DEP-COUNT               TO CTL-COUNT-O.
056300     MOVE WS-DEP-AMOUNT              TO CTL-AMOUNT-O.
056400     WRITE CTL-REPORT-LINE FROM CTL-DETAIL-LINE.
056500     MOVE "WITHDRAWALS"              TO CTL-TYPE-O.
056600     MOVE WS-WD-COUNT                TO CTL-COUNT-O.
056700     MOVE WS-WD-AMOUNT               TO CTL-AMOUNT-O.
056800     WRITE CTL-REPORT-LINE FROM CTL-DETAIL-LINE.
056900     MOVE "TRANSFERS"                TO CTL-TYPE-O.
057000     MOVE WS-TR-COUNT                TO CTL-COUNT-O.
057100     MOVE WS-TR-AMOUNT               TO CTL-AMOUNT-O.
057200     WRITE CTL-REPORT-LINE FROM CTL-DETAIL-LINE.
057300     MOVE "REJECTED"                 TO CTL-TYPE-O.
057400     MOVE WS-REJ-COUNT               TO CTL-COUNT-O.
057500     MOVE ZERO                       TO CTL-AMOUNT-O.
057600     WRITE CTL-REPORT-LINE FROM CTL-DETAIL-LINE.
057700     PERFORM 800-PRINT-REPORT-TOTALS.
057800*
057900******************************************************************
058000 800-PRINT-REPORT-TITLE.
058100     MOVE WEEKDAY (DAY-IN)           TO CTL-DAY-NAME.
058200     MOVE WS-RD-CCYY                 TO CTL-RPT-CCYY.
058300     MOVE WS-RD-MM                   TO CTL-RPT-MM.
058400     MOVE WS-RD-DD                   TO CTL-RPT-DD.
058500     WRITE CTL-REPORT-LINE FROM CTL-TITLE-LINE
058600             AFTER ADVANCING TOP-OF-FORM.
058700*
058800*-----------------------------------------------------------------
058900 800-PRINT-REPORT-HEADER.
059000     WRITE CTL-REPORT-LINE FROM CTL-HEADER-LINE
059100             AFTER ADVANCING 2 LINES.
059200*
059300*-----------------------------------------------------------------
059400 800-PRINT-REPORT-TOTALS.
059500     MOVE WS-TOTAL-READ-COUNT        TO CTL-TOT-READ-O.
059600     MOVE WS-TOTAL-POSTED-COUNT      TO CTL-TOT-POSTED-O.
059700     MOVE WS-REJ-COUNT               TO CTL-TOT-REJ-O.
059800     WRITE CTL-REPORT-LINE FROM CTL-TOTALS-LINE
059900             AFTER ADVANCING 2 LINES.
