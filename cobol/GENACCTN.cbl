000100******************************************************************
000200* GENACCTN - ACCOUNT NUMBER CANDIDATE GENERATOR                 *
000300******************************************************************
000400* THIS SUBPROGRAM RETURNS ONE 10-DIGIT CANDIDATE ACCOUNT         *
000500* NUMBER.  IT DOES NOT CHECK THE CANDIDATE FOR UNIQUENESS - THE  *
000600* CALLER (ACCTCRT) OWNS THE UNIQUENESS LOOP AND RE-CALLS THIS    *
000700* SUBPROGRAM, BUMPING LK-ATTEMPT-NO, UNTIL IT GETS BACK A        *
000800* NUMBER THAT IS NOT ALREADY ON THE ACCOUNT MASTER.  SPLITTING   *
000900* IT OUT THIS WAY KEEPS THE RANDOM-LOOKING ARITHMETIC OUT OF     *
001000* THE MAIN CREATE-ACCOUNT LOGIC.                                 *
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 GENACCTN.
001500 AUTHOR.                     J. ABERNATHY.
001600 INSTALLATION.               CONSUMER BANKING - BATCH SYSTEMS.
001700 DATE-WRITTEN.               1994-11-04.
001800 DATE-COMPILED.
001900 SECURITY.                   UNCLASSIFIED - INTERNAL BATCH USE.
002000*
002100******************************************************************
002200* CHANGE LOG
002300* ----------
002400* 1994-11-04  J.ABERNATHY  INITIAL VERSION, CALLED FROM THE
002500*                          ORIGINAL ACCTCRT (TICKET BNK-0309).
002600* 1996-05-13  J.ABERNATHY  SEED NOW INCLUDES LK-ATTEMPT-NO SO
002700*                          REPEATED CALLS IN THE SAME SECOND
002800*                          DO NOT ALL RETURN THE SAME CANDIDATE
002900*                          (TICKET BNK-0366).
003000* 1999-02-09  T.OYELARAN   Y2K REVIEW - NO CENTURY-SENSITIVE
003100*                          DATE ARITHMETIC IN THIS PROGRAM,
003200*                          TIME-OF-DAY ONLY.  RECERTIFIED.
003300* 2001-10-02  J.ABERNATHY  WIDENED WS-SEED-WORK TO PIC 9(12) -
003400*                          9(10) WAS OVERFLOWING ON THE
003500*                          MULTIPLY AND TRUNCATING SILENTLY
003600*                          (TICKET BNK-0441).
003700* 2004-03-30  J.ABERNATHY  CANDIDATE'S TWO 5-DIGIT HALVES ARE
003800*                          NOW SWAPPED BEFORE RETURNING TO THE
003900*                          CALLER - THE UNSWAPPED REMAINDER WAS
004000*                          CLUSTERING LOW IN THE FIRST DIGIT
004100*                          BECAUSE OF HOW THE SEED IS BUILT
004200*                          (TICKET BNK-0468).
004300* 2005-06-09  J.ABERNATHY  CHANGED WS-SEED-WORK FROM COMP-3 TO
004400*                          COMP - PACKED DECIMAL WAS NEVER
004500*                          NEEDED HERE, IT IS SEED ARITHMETIC,
004600*                          NOT A MONEY FIELD (TICKET BNK-0479).
004700******************************************************************
004800 ENVIRONMENT                 DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION               SECTION.
005100 SOURCE-COMPUTER.            WHATEVER-PC.
005200 OBJECT-COMPUTER.            WHATEVER-PC.
005300 SPECIAL-NAMES.
005400     UPSI-0 IS BNK-RERUN-SWITCH
005500     CLASS NUMERIC-TEST IS "0" THRU "9".
005600*
005700******************************************************************
005800 DATA                        DIVISION.
005900*-----------------------------------------------------------------
006000 WORKING-STORAGE             SECTION.
006100*-----------------------------------------------------------------
006200*        REMAINDER OF THE FOLD-DOWN DIVIDE BELOW - NOT NEEDED
006300*        AFTER THE DIVIDE COMPLETES, SO IT IS NOT WORTH A FULL
006400*        01-LEVEL GROUP OF ITS OWN.
006500 77  WS-SEED-QUOTIENT                PIC 9(05)    COMP.
006600*
006700 01  WS-TIME-NOW                     PIC 9(08).
006800 01  WS-TIME-NOW-R REDEFINES WS-TIME-NOW.
006900     05  WS-TN-HH                    PIC 9(02).
007000     05  WS-TN-MM                    PIC 9(02).
007100     05  WS-TN-SS                    PIC 9(02).
007200     05  WS-TN-TT                    PIC 9(02).
007300*        SAME EIGHT BYTES, VIEWED ONE DIGIT AT A TIME SO A
007400*        SINGLE DIGIT CAN BE STIRRED INTO THE SEED BELOW.
007500 01  WS-TIME-DIGIT-TABLE REDEFINES WS-TIME-NOW.
007600     05  WS-TIME-DIGIT OCCURS 8 TIMES
007700                                     PIC 9(01).
007800*
007900*        SEED ARITHMETIC IS ORDINARY DISPLAY/BINARY WORK, NOT
008000*        A MONEY FIELD - COMP-3 HAS NO BUSINESS HERE (TICKET
008100*        BNK-0479).
008200 01  WS-SEED-WORK                    PIC 9(12)    COMP.
008300 01  WS-SWAP-HOLD                    PIC 9(05)    COMP VALUE ZERO.
008400*-----------------------------------------------------------------
008500 LINKAGE                     SECTION.
008600*-----------------------------------------------------------------
008700 01  LK-ATTEMPT-NO                   PIC 9(05)    COMP.
008800 01  LK-CANDIDATE-NUMBER             PIC 9(10).
008900*        SPLIT INTO TWO 5-DIGIT HALVES SO THEY CAN BE SWAPPED -
009000*        SEE 200-SWAP-CANDIDATE-HALVES.
009100 01  LK-CANDIDATE-NUMBER-R REDEFINES LK-CANDIDATE-NUMBER.
009200     05  LK-CAND-HI                  PIC 9(05).
009300     05  LK-CAND-LO                  PIC 9(05).
009400*
009500******************************************************************
009600 PROCEDURE                   DIVISION    USING LK-ATTEMPT-NO
009700                                          LK-CANDIDATE-NUMBER.
009800*-----------------------------------------------------------------
009900* MAIN PROCEDURE
010000*-----------------------------------------------------------------
010100 100-GENERATE-ACCOUNT-NUMBER.
010200     PERFORM 200-BUILD-SEED.
010300     PERFORM 200-FOLD-SEED-TO-CANDIDATE.
010400     PERFORM 200-SWAP-CANDIDATE-HALVES.
010500     EXIT    PROGRAM.
010600*
010700******************************************************************
010800* PULL TIME-OF-DAY TO THE HUNDREDTH OF A SECOND, STIR IN ONE
010900* DIGIT OF IT A SECOND TIME, AND MIX IN THE CALLER'S ATTEMPT
011000* NUMBER SO TWO CALLS MADE IN THE SAME CLOCK TICK DO NOT FOLD
011100* DOWN TO THE SAME CANDIDATE.
011200*-----------------------------------------------------------------
011300 200-BUILD-SEED.
011400     ACCEPT  WS-TIME-NOW     FROM TIME.
011500     COMPUTE WS-SEED-WORK ROUNDED =
011600             (WS-TN-HH * 1000000) + (WS-TN-MM * 10000) +
011700             (WS-TN-SS * 100) + WS-TN-TT +
011800             (WS-TIME-DIGIT (4) * 17) +
011900             (LK-ATTEMPT-NO * 104729).
012000*
012100*-----------------------------------------------------------------
012200* FOLD THE SEED DOWN TO 10 DIGITS BY TAKING THE REMAINDER OF
012300* DIVISION BY 9999999999 - THE LARGEST 10-DIGIT VALUE.
012400*-----------------------------------------------------------------
012500 200-FOLD-SEED-TO-CANDIDATE.
012600     DIVIDE  WS-SEED-WORK    BY 9999999999
012700             GIVING WS-SEED-QUOTIENT
012800             REMAINDER LK-CANDIDATE-NUMBER.
012900*
013000*-----------------------------------------------------------------
013100* SWAP THE HIGH AND LOW 5-DIGIT HALVES OF THE FOLDED REMAINDER
013200* BEFORE HANDING IT BACK (TICKET BNK-0468).
013300*-----------------------------------------------------------------
013400 200-SWAP-CANDIDATE-HALVES.
013500     MOVE    LK-CAND-HI      TO WS-SWAP-HOLD.
013600     MOVE    LK-CAND-LO      TO LK-CAND-HI.
013700     MOVE    WS-SWAP-HOLD    TO LK-CAND-LO.
