000100******************************************************************
000200* ACCTCRT - NEW ACCOUNT CREATION BATCH RUN                       *
000300******************************************************************
000400* READS ONE ROW PER NEW-ACCOUNT REQUEST FROM ACCTREQ, ASSIGNS    *
000500* EACH A UNIQUE 10-DIGIT ACCOUNT NUMBER, AND APPENDS A NEW        *
000600* ACCOUNT-MASTER-RECORD (ZERO BALANCE, ACTIVE) TO THE ACCOUNT     *
000700* MASTER.  THE WHOLE OF THE OLD MASTER (ACCTMSTI) IS COPIED      *
000800* THROUGH TO THE NEW MASTER (ACCTMSTO) AHEAD OF THE NEW           *
000900* ACCOUNTS - THERE IS NO ISAM ON THIS SITE SO THE MASTER IS      *
001000* REBUILT IN FULL EVERY RUN, THE SAME AS LEDGPOST DOES IT.       *
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 ACCTCRT.
001500 AUTHOR.                     R. OKAFOR.
001600 INSTALLATION.               CONSUMER BANKING - BATCH SYSTEMS.
001700 DATE-WRITTEN.               1987-09-02.
001800 DATE-COMPILED.
001900 SECURITY.                   UNCLASSIFIED - INTERNAL BATCH USE.
002000*
002100******************************************************************
002200* CHANGE LOG
002300* ----------
002400* 1987-09-02  R.OKAFOR     INITIAL VERSION - DEPOSIT/WITHDRAW
002500*                          MASTER HAD NO CREATE-ACCOUNT STEP
002600*                          UNTIL NOW, ACCOUNTS WERE HAND-KEYED.
002700* 1990-04-25  D.FENWICK    NO CHANGE HERE FOR THE TRANSFER
002800*                          ENHANCEMENT (SEE LEDGPOST) - NOTED
002900*                          FOR THE RECORD (TICKET BNK-0198).
003000* 1994-11-04  T.OYELARAN   ACCOUNT NUMBER GENERATION PULLED OUT
003100*                          TO A CALLED SUBPROGRAM, GENACCTN, SO
003200*                          THE ONLINE TELLER SYSTEM CAN SHARE
003300*                          THE SAME LOGIC (TICKET BNK-0309).
003400* 1996-05-13  J.ABERNATHY  RAISED WS-ACCTNUM-TABLE FROM 2000 TO
003500*                          5000 ENTRIES - RAN OUT OF ROOM ON
003600*                          THE MARCH RUN (TICKET BNK-0366).
003700* 1999-02-09  T.OYELARAN   Y2K REVIEW - ACCT-CREATED-DATE AND
003800*                          ACCT-UPDATED-DATE ALREADY CCYYMMDD
003900*                          VIA ACCEPT FROM DATE YYYYMMDD.
004000*                          RECERTIFIED FOR CENTURY ROLLOVER.
004100* 2003-08-21  J.ABERNATHY  ADDED WS-CREATE-COUNT TO THE END-OF-
004200*                          JOB DISPLAY - OPERATIONS WANTED A
004300*                          QUICK COUNT WITHOUT GREPPING THE LOG
004400*                          (TICKET BNK-0455).
004500* 2005-06-09  J.ABERNATHY  MOVED WS-CREATE-COUNT OUT OF SWITCHES-
004600*                          AND-COUNTERS TO A STANDALONE 77-LEVEL
004700*                          ITEM - IT IS NOT PART OF THE SWITCH
004800*                          GROUP AND NEVER WAS (TICKET BNK-0479).
004900******************************************************************
005000 ENVIRONMENT                 DIVISION.
005100*-----------------------------------------------------------------
005200 CONFIGURATION               SECTION.
005300 SOURCE-COMPUTER.            WHATEVER-PC.
005400 OBJECT-COMPUTER.            WHATEVER-PC.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 IS BNK-RERUN-SWITCH
005800     CLASS NUMERIC-TEST IS "0" THRU "9".
005900*-----------------------------------------------------------------
006000 INPUT-OUTPUT                SECTION.
006100 FILE-CONTROL.
006200     SELECT  ACCTMAST-IN
006300             ASSIGN TO ACCTMSTI
006400             ORGANIZATION IS SEQUENTIAL
006500             FILE STATUS IS WS-ACCTMI-STATUS.
006600*
006700     SELECT  ACCTMAST-OUT
006800             ASSIGN TO ACCTMSTO
006900             ORGANIZATION IS SEQUENTIAL
007000             FILE STATUS IS WS-ACCTMO-STATUS.
007100*
007200     SELECT  CREATE-REQUESTS
007300             ASSIGN TO ACCTREQ
007400             ORGANIZATION IS SEQUENTIAL
007500             FILE STATUS IS WS-CREATE-STATUS.
007600*
007700******************************************************************
007800 DATA                        DIVISION.
007900*-----------------------------------------------------------------
008000 FILE                        SECTION.
008100 FD  ACCTMAST-IN
008200     RECORD CONTAINS 72 CHARACTERS
008300     DATA RECORD IS ACCT-MASTER-RECORD.
008400     COPY "AcctRec.cpy".
008500*
008600 FD  ACCTMAST-OUT
008700     RECORD CONTAINS 72 CHARACTERS
008800     DATA RECORD IS ACCT-MASTER-RECORD-OUT.
008900 01  ACCT-MASTER-RECORD-OUT          PIC X(72).
009000*
009100 FD  CREATE-REQUESTS
009200     RECORD CONTAINS 25 CHARACTERS
009300     DATA RECORD IS CREATE-REQUEST-RECORD.
009400 01  CREATE-REQUEST-RECORD.
009500*        OWNING USER'S IDENTIFIER FOR THE NEW ACCOUNT.
009600     05  ACR-USER-ID                 PIC X(10).
009700*        "SAVINGS", "CHECKING", ETC.
009800     05  ACR-TYPE                    PIC X(10).
009900*        ISO CURRENCY CODE, "USD" IF THE REQUEST LEAVES IT
010000*        BLANK.
010100     05  ACR-CURRENCY                PIC X(03).
010200     05  FILLER                      PIC X(02).
010300*-----------------------------------------------------------------
010400 WORKING-STORAGE             SECTION.
010500*-----------------------------------------------------------------
010600*        END-OF-JOB ACCOUNT COUNT FOR THE OPERATIONS DISPLAY -
010700*        NOT A SWITCH, NOT PART OF ANY GROUP (TICKET BNK-0479).
010800 77  WS-CREATE-COUNT                 PIC 9(07) COMP VALUE ZERO.
010900*
011000 01  SWITCHES-AND-COUNTERS.
011100     05  ACCTMI-EOF-SW               PIC X(01) VALUE "N".
011200         88  ACCTMI-EOF                      VALUE "Y".
011300     05  CREATE-EOF-SW               PIC X(01) VALUE "N".
011400         88  CREATE-EOF                      VALUE "Y".
011500     05  WS-CANDIDATE-SW             PIC X(01) VALUE "N".
011600         88  WS-CANDIDATE-IS-UNIQUE          VALUE "Y".
011700     05  WS-MASTER-READ-COUNT        PIC 9(07) COMP VALUE ZERO.
011800     05  WS-CREATE-READ-COUNT        PIC 9(07) COMP VALUE ZERO.
011900     05  WS-ATTEMPT-NO               PIC 9(05) COMP VALUE ZERO.
012000     05  WS-ATTEMPT-TOTAL            PIC 9(07) COMP VALUE ZERO.
012100     05  FILLER                      PIC X(02) VALUE SPACES.
012200*
012300 01  WS-ACCTNUM-WORK-AREA.
012400     05  WS-ACCTNUM-COUNT            PIC 9(05) COMP VALUE ZERO.
012500     05  WS-ACCTNUM-IDX              PIC 9(05) COMP VALUE ZERO.
012600     05  WS-ACCTNUM-TABLE            OCCURS 5000 TIMES
012700                                     PIC 9(10).
012800     05  FILLER                      PIC X(02) VALUE SPACES.
012900*
013000 01  WS-CANDIDATE-NUMBER             PIC 9(10) VALUE ZERO.
013100 01  WS-CANDIDATE-NUMBER-R REDEFINES WS-CANDIDATE-NUMBER
013200                                     PIC X(10).
013300*
013400 01  WS-RUN-DATE                     PIC 9(08) VALUE ZERO.
013500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
013600     05  WS-RD-CCYY                  PIC 9(04).
013700     05  WS-RD-MM                    PIC 9(02).
013800     05  WS-RD-DD                    PIC 9(02).
013900*
014000 01  WS-FILE-STATUSES.
014100     05  WS-ACCTMI-STATUS            PIC X(02) VALUE SPACES.
014200     05  WS-ACCTMO-STATUS            PIC X(02) VALUE SPACES.
014300     05  WS-CREATE-STATUS            PIC X(02) VALUE SPACES.
014400     05  FILLER                      PIC X(02) VALUE SPACES.
014500*
014600******************************************************************
014700 PROCEDURE                   DIVISION.
014800*-----------------------------------------------------------------
014900* MAIN PROCEDURE
015000*-----------------------------------------------------------------
015100 100-CREATE-ACCOUNTS.
015200     PERFORM 200-INITIATE-ACCT-CREATE.
015300     PERFORM 200-PROCEED-ACCT-CREATE UNTIL CREATE-EOF.
015400     PERFORM 200-TERMINATE-ACCT-CREATE.
015500*
015600     STOP RUN.
015700*
015800******************************************************************
015900* OPEN ALL FILES, COPY THE EXISTING MASTER THROUGH TO THE NEW
016000* MASTER WHILE BUILDING THE IN-MEMORY TABLE OF ACCOUNT NUMBERS
016100* ALREADY ON FILE, THEN READ THE FIRST CREATE REQUEST.
016200*-----------------------------------------------------------------
016300 200-INITIATE-ACCT-CREATE.
016400     PERFORM 300-OPEN-ALL-FILES.
016500     PERFORM 300-LOAD-ACCT-NUMBER-TABLE
016600             UNTIL ACCTMI-EOF.
016700     PERFORM 300-READ-CREATE-REQUEST.
016800*
016900*-----------------------------------------------------------------
017000* ASSIGN A UNIQUE ACCOUNT NUMBER, BUILD AND WRITE THE NEW
017100* MASTER RECORD, THEN MOVE ON TO THE NEXT CREATE REQUEST.
017200*-----------------------------------------------------------------
017300 200-PROCEED-ACCT-CREATE.
017400     ADD 1 TO WS-CREATE-READ-COUNT.
017500     PERFORM 300-GENERATE-UNIQUE-ACCT-NUM.
017600     PERFORM 300-BUILD-NEW-ACCOUNT.
017700     PERFORM 300-WRITE-NEW-ACCOUNT.
017800     ADD 1 TO WS-CREATE-COUNT.
017900     PERFORM 300-READ-CREATE-REQUEST.
018000*
018100*-----------------------------------------------------------------
018200* CLOSE UP AND TELL OPERATIONS HOW MANY ACCOUNTS WERE OPENED.
018300*-----------------------------------------------------------------
018400 200-TERMINATE-ACCT-CREATE.
018500     PERFORM 300-CLOSE-ALL-FILES.
018600     DISPLAY "ACCTCRT - ACCOUNTS CREATED: " WS-CREATE-COUNT.
018700*
018800******************************************************************
018900 300-OPEN-ALL-FILES.
019000     ACCEPT  WS-RUN-DATE     FROM DATE YYYYMMDD.
019100     OPEN    INPUT   ACCTMAST-IN
019200             OUTPUT  ACCTMAST-OUT
019300             INPUT   CREATE-REQUESTS.
019400*
019500*-----------------------------------------------------------------
019600* READ ONE EXISTING MASTER RECORD, COPY IT STRAIGHT THROUGH TO
019700* THE NEW MASTER, AND REMEMBER ITS ACCOUNT NUMBER FOR THE
019800* UNIQUENESS CHECK LATER IN THE RUN.
019900*-----------------------------------------------------------------
020000 300-LOAD-ACCT-NUMBER-TABLE.
020100     READ    ACCTMAST-IN
020200             AT END      SET ACCTMI-EOF         TO TRUE
020300             NOT AT END  PERFORM 400-COPY-AND-REMEMBER.
020400*
020500*-----------------------------------------------------------------
020600 300-READ-CREATE-REQUEST.
020700     READ    CREATE-REQUESTS
020800             AT END      SET CREATE-EOF         TO TRUE.
020900*
021000*-----------------------------------------------------------------
021100* KEEP CALLING GENACCTN WITH A FRESH ATTEMPT NUMBER UNTIL IT
021200* RETURNS A CANDIDATE THAT IS NOT ALREADY IN THE TABLE BUILT
021300* AT 300-LOAD-ACCT-NUMBER-TABLE.  THIS IS THE WHOLE OF THE
021400* UNIQUENESS RULE - THE RANDOMNESS ITSELF LIVES IN GENACCTN.
021500*-----------------------------------------------------------------
021600 300-GENERATE-UNIQUE-ACCT-NUM.
021700     MOVE ZERO               TO WS-ATTEMPT-NO.
021800     MOVE "N"                TO WS-CANDIDATE-SW.
021900     PERFORM 400-TRY-ONE-CANDIDATE
022000             UNTIL WS-CANDIDATE-IS-UNIQUE.
022100*
022200*-----------------------------------------------------------------
022300 300-BUILD-NEW-ACCOUNT.
022400     INITIALIZE ACCT-MASTER-RECORD.
022500     MOVE WS-CANDIDATE-NUMBER-R      TO ACCT-ID.
022600     MOVE ACR-USER-ID                TO ACCT-USER-ID.
022700     MOVE WS-CANDIDATE-NUMBER        TO ACCT-NUMBER.
022800     MOVE ACR-TYPE                   TO ACCT-TYPE.
022900     MOVE ZERO                       TO ACCT-BALANCE.
023000     IF ACR-CURRENCY = SPACES
023100         MOVE "USD"                  TO ACCT-CURRENCY
023200     ELSE
023300         MOVE ACR-CURRENCY           TO ACCT-CURRENCY
023400     END-IF.
023500     SET  ACCT-IS-ACTIVE             TO TRUE.
023600     MOVE WS-RUN-DATE                TO ACCT-CREATED-DATE.
023700     MOVE WS-RUN-DATE                TO ACCT-UPDATED-DATE.
023800*
023900*-----------------------------------------------------------------
024000 300-WRITE-NEW-ACCOUNT.
024100     WRITE ACCT-MASTER-RECORD-OUT FROM ACCT-MASTER-RECORD.
024200*
024300*-----------------------------------------------------------------
024400 300-CLOSE-ALL-FILES.
024500     CLOSE   ACCTMAST-IN
024600             ACCTMAST-OUT
024700             CREATE-REQUESTS.
024800*
024900******************************************************************
025000 400-COPY-AND-REMEMBER.
025100     WRITE ACCT-MASTER-RECORD-OUT FROM ACCT-MASTER-RECORD.
025200     ADD 1 TO WS-MASTER-READ-COUNT.
025300     ADD 1 TO WS-ACCTNUM-COUNT.
025400     MOVE ACCT-NUMBER TO WS-ACCTNUM-TABLE (WS-ACCTNUM-COUNT).
025500*
025600*-----------------------------------------------------------------
025700* CALL THE GENERATOR, THEN WALK THE TABLE LOOKING FOR A MATCH.
025800* NO MATCH FOUND MEANS THE CANDIDATE IS UNIQUE AND WE ARE DONE.
025900*-----------------------------------------------------------------
026000 400-TRY-ONE-CANDIDATE.
026100     ADD 1 TO WS-ATTEMPT-NO.
026200     ADD 1 TO WS-ATTEMPT-TOTAL.
026300     CALL "GENACCTN" USING WS-ATTEMPT-NO WS-CANDIDATE-NUMBER.
026400     MOVE "Y"                        TO WS-CANDIDATE-SW.
026500     PERFORM 500-SCAN-ONE-ENTRY
026600             VARYING WS-ACCTNUM-IDX FROM 1 BY 1
026700             UNTIL WS-ACCTNUM-IDX > WS-ACCTNUM-COUNT.
026800*
026900*-----------------------------------------------------------------
027000 500-SCAN-ONE-ENTRY.
027100     IF WS-ACCTNUM-TABLE (WS-ACCTNUM-IDX) = WS-CANDIDATE-NUMBER
027200         MOVE "N"                    TO WS-CANDIDATE-SW.
